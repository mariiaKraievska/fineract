000100*****************************************************************
000200* zFAM Batch - BATCH RESPONSE record definition.                *
000300*                                                                *
000400* One BR-RECORD is written per BQ-RECORD received, whether the  *
000500* request executed, was skipped because a parent failed, or the *
000600* whole batch was rejected for an invalid reference.            *
000700*                                                                *
000800* Interface record - width and field order are fixed by the     *
000900* batch submission contract and carry no spare FILLER.          *
001000*****************************************************************
001100 01  BR-RECORD.
001200     02  BR-REQUEST-ID          PIC 9(09).
001300     02  BR-STATUS-CODE         PIC 9(03).
001400     02  BR-BODY                PIC X(200).
