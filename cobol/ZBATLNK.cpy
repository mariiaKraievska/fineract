000100*****************************************************************
000200* ZBATLNK - CALL interface between ZBAT001 and ZBAT002.         *
000300*                                                                *
000400* COPY this member into ZBAT001's WORKING-STORAGE to build the  *
000500* CALL parameters before each CALL 'ZBAT002', and into          *
000600* ZBAT002's LINKAGE SECTION to receive them.  One request goes  *
000700* in, one response comes back - ZBAT002 is stateless between    *
000800* calls.                                                         *
000900*****************************************************************
001000 01  ZB-EXEC-LINKAGE.
001100     05  ZB-EXEC-METHOD             PIC X(06).
001200     05  ZB-EXEC-RELATIVE-URL       PIC X(100).
001300     05  ZB-EXEC-BODY-IN            PIC X(200).
001400     05  ZB-EXEC-STATUS-CODE        PIC 9(03).
001500     05  ZB-EXEC-BODY-OUT           PIC X(200).
001600     05  FILLER                     PIC X(05).
