000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. ZBAT002.                                             
000300 AUTHOR. R L FRERKING.                                            
000400 INSTALLATION. DATA CENTER SYSTEMS DEVELOPMENT.                   
000500 DATE-WRITTEN. 03/16/87.                                          
000600 DATE-COMPILED.                                                   
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.              
000800***************************************************************** 
000900*                                                               * 
001000* zFAM Batch - Batch API Request Orchestrator                   * 
001100*                                                               * 
001200* ZBAT002 is CALLed once per node by ZBAT001 to execute a       * 
001300* single sub-request out of an API batch.  It stands in for the * 
001400* real HTTP command-dispatch layer (the client/loan/savings/etc * 
001500* resource handlers) which live elsewhere and are not part of   * 
001600* this job: ZBAT002 applies one fixed rule against the          * 
001700* sub-request's METHOD and returns a status code and body the   * 
001800* same way a real handler would.                                * 
001900*                                                               * 
002000* Date       UserID   Description                               * 
002100* ---------- -------- ----------------------------------------- * 
002200* 03/16/87   RLF      ORIGINAL PROGRAM.  APPLIES THE FIXED      * 
002300*                     CR1987-0A METHOD RULE IN PLACE OF THE     * 
002400*                     REAL COMMAND-DISPATCH LAYER.              * 
002500* 09/02/88   RLF      CR1988-41 - ADDED PATCH TO RECOGNIZED     * 
002600*                     METHOD LIST PER REQUEST OF LOAN           * 
002700*                     SERVICING.                                * 
002800* 01/11/91   RJJ      CR1991-07 - CORRECTED EXIT-PROGRAM LOGIC  * 
002900*                     SO A BLANK METHOD NO LONGER ABENDS THE    * 
003000*                     CALLER.                                   * 
003100* 06/30/93   TKW      CR1993-55 - RESTRUCTURED METHOD TABLE AS  * 
003200*                     A FILLER/REDEFINES LOOKUP PER SHOP        * 
003300*                     STANDARD.                                 * 
003400* 11/14/98   MPW      Y2K-0038 - DATE-WRITTEN AND TRACE STAMPS  * 
003500*                     REVIEWED FOR YEAR 2000 COMPLIANCE - NO    * 
003600*                     FOUR-DIGIT YEAR FIELDS IN THIS PROGRAM.   * 
003700* 04/19/02   DRH      CR2002-114 - ADDED UPSI-0 CALL TRACE FOR  * 
003800*                     BATCH PRODUCTION SUPPORT.                 * 
003900* 02/20/08   PLB      CR2008-063 - RECODED THE LOCAL WORK       * 
004000*                     FIELDS AS 77-LEVEL ITEMS PER SHOP         * 
004100*                     STANDARD INSTEAD OF STANDALONE 01-LEVEL   * 
004200*                     ITEMS.  NO LOGIC CHANGE.                  * 
004300* ---------- -------- ----------------------------------------- * 
004400***************************************************************** 
004500 ENVIRONMENT DIVISION.                                            
004600 CONFIGURATION SECTION.                                           
004700 SPECIAL-NAMES.                                                   
004800     C01 IS TOP-OF-FORM                                           
004900     UPSI-0 ON STATUS IS ZB-TRACE-REQUESTED                       
005000            OFF STATUS IS ZB-TRACE-NOT-REQUESTED.                 
005100 DATA DIVISION.                                                   
005200 WORKING-STORAGE SECTION.                                         
005300                                                                  
005400***************************************************************** 
005500* DEFINE LOCAL VARIABLES                                        * 
005600***************************************************************** 
005700 77  ZB-TRACE-SEQ               PIC S9(04) COMP VALUE ZEROES.     
005800 77  ZB-TRACE-SEQ-X REDEFINES ZB-TRACE-SEQ                        
005900                                PIC X(02).                        
006000                                                                  
006100 77  ZB-STATUS-WORK             PIC 9(03) VALUE ZEROES.           
006200 77  ZB-STATUS-WORK-X REDEFINES ZB-STATUS-WORK                    
006300                                PIC X(03).                        
006400                                                                  
006500***************************************************************** 
006600* Recognized HTTP-style verbs, built the shop-standard way as a * 
006700* block of FILLER literals REDEFINED as a searchable table.     * 
006800***************************************************************** 
006900 01  ZB-METHOD-LIST-DATA.                                         
007000     05  FILLER                 PIC X(06) VALUE 'GET   '.         
007100     05  FILLER                 PIC X(06) VALUE 'POST  '.         
007200     05  FILLER                 PIC X(06) VALUE 'PUT   '.         
007300     05  FILLER                 PIC X(06) VALUE 'DELETE'.         
007400     05  FILLER                 PIC X(06) VALUE 'PATCH '.         
007500                                                                  
007600 01  ZB-METHOD-TABLE REDEFINES ZB-METHOD-LIST-DATA.               
007700     05  ZB-VALID-METHOD OCCURS 5 TIMES                           
007800                          INDEXED BY ZB-METHOD-IDX                
007900                          PIC X(06).                              
008000                                                                  
008100 77  ZB-METHOD-FOUND            PIC X(01) VALUE 'N'.              
008200     88  ZB-METHOD-IS-VALID            VALUE 'Y'.                 
008300     88  ZB-METHOD-IS-INVALID          VALUE 'N'.                 
008400                                                                  
008500 01  ZB-TRACE-LINE.                                               
008600     05  FILLER                 PIC X(16) VALUE                   
008700                                 'ZBAT002 METHOD='.               
008800     05  TL-METHOD              PIC X(06).                        
008900     05  FILLER                 PIC X(10) VALUE ' RESULT = '.     
009000     05  TL-STATUS              PIC X(03).                        
009100     05  FILLER                 PIC X(37) VALUE SPACES.           
009200                                                                  
009300***************************************************************** 
009400* HTTP-style status codes and fixed response-body literals -    * 
009500* this module's own copy, local to ZBAT002 (see ZBATHDL for the * 
009600* orchestrator's copy of the same literals).                    * 
009700***************************************************************** 
009800 01  ZB-STATUS-CODES.                                             
009900     05  ZB-STATUS-OK               PIC 9(03) VALUE 200.          
010000     05  ZB-STATUS-EXEC-ERROR       PIC 9(03) VALUE 500.          
010100                                                                  
010200 01  ZB-MESSAGE-LITERALS.                                         
010300     05  ZB-MSG-OK              PIC X(200) VALUE 'OK'.            
010400     05  ZB-MSG-EXEC-FAILED     PIC X(200)                        
010500                                VALUE 'REQUEST EXECUTION FAILED'. 
010600                                                                  
010700 LINKAGE SECTION.                                                 
010800***************************************************************** 
010900* CALL interface - one BQ-style request in, one BR-style        * 
011000* response out.                                                 * 
011100***************************************************************** 
011200 COPY ZBATLNK.                                                    
011300                                                                  
011400 PROCEDURE DIVISION USING ZB-EXEC-LINKAGE.                        
011500                                                                  
011600***************************************************************** 
011700* Main process.                                                 * 
011800***************************************************************** 
011900     PERFORM 1000-EXECUTE-REQUEST   THRU 1000-EXIT.               
012000                                                                  
012100     IF  ZB-TRACE-REQUESTED                                       
012200         PERFORM 9900-TRACE-CALL     THRU 9900-EXIT.              
012300                                                                  
012400     EXIT PROGRAM.                                                
012500                                                                  
012600***************************************************************** 
012700* Execution status rule - this is the single fixed rule that    * 
012800* stands in for the real command-dispatch layer (see the        * 
012900* program banner).  A request executes successfully unless its  * 
013000* METHOD is blank or not one of the recognized verbs.           * 
013100***************************************************************** 
013200 1000-EXECUTE-REQUEST.                                            
013300     MOVE 'N'                       TO ZB-METHOD-FOUND.           
013400                                                                  
013500     SET  ZB-METHOD-IDX             TO 1.                         
013600     SEARCH ZB-VALID-METHOD                                       
013700         AT END                                                   
013800             MOVE 'N'               TO ZB-METHOD-FOUND            
013900         WHEN ZB-VALID-METHOD (ZB-METHOD-IDX) EQUAL               
014000                                  ZB-EXEC-METHOD                  
014100             MOVE 'Y'               TO ZB-METHOD-FOUND.           
014200                                                                  
014300     IF  ZB-EXEC-METHOD EQUAL SPACES                              
014400         MOVE 'N'                   TO ZB-METHOD-FOUND.           
014500                                                                  
014600     IF  ZB-METHOD-IS-VALID                                       
014700         MOVE ZB-STATUS-OK          TO ZB-EXEC-STATUS-CODE        
014800         MOVE ZB-MSG-OK             TO ZB-EXEC-BODY-OUT           
014900     ELSE                                                         
015000         MOVE ZB-STATUS-EXEC-ERROR  TO ZB-EXEC-STATUS-CODE        
015100         MOVE ZB-MSG-EXEC-FAILED    TO ZB-EXEC-BODY-OUT.          
015200                                                                  
015300 1000-EXIT.                                                       
015400     EXIT.                                                        
015500                                                                  
015600***************************************************************** 
015700* Production-support call trace, enabled by UPSI-0 in the job's * 
015800* PARM.  Not used in normal overnight running.                  * 
015900***************************************************************** 
016000 9900-TRACE-CALL.                                                 
016100     ADD  1                         TO ZB-TRACE-SEQ.              
016200     MOVE ZB-EXEC-METHOD            TO TL-METHOD.                 
016300     MOVE ZB-EXEC-STATUS-CODE       TO ZB-STATUS-WORK.            
016400     MOVE ZB-STATUS-WORK-X          TO TL-STATUS.                 
016500     DISPLAY ZB-TRACE-LINE.                                       
016600                                                                  
016700 9900-EXIT.                                                       
016800     EXIT.                                                        
