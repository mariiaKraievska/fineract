000100*****************************************************************
000200* Start - zFAM Batch shared working storage.                    *
000300*                                                                *
000400* Dependency tree table, work stack, response table, and the    *
000500* CALL interface to the request-execution module (ZBAT002),     *
000600* shared by every paragraph in the orchestrator.  COPY this     *
000700* member once, in WORKING-STORAGE, ahead of any paragraph that  *
000800* references BN-, BR-, SK-, SC- or ZB- names.                   *
000900*****************************************************************
001000 01  ZB-CONTROL-TOTALS.
001100     05  ZB-REQUEST-COUNT       PIC S9(09) COMP VALUE ZEROES.
001200     05  ZB-RESPONSE-COUNT      PIC S9(09) COMP VALUE ZEROES.
001300     05  ZB-CT-SUCCESS          PIC S9(09) COMP VALUE ZEROES.
001400     05  ZB-CT-PARENT-FAILED    PIC S9(09) COMP VALUE ZEROES.
001500     05  ZB-CT-EXEC-ERROR       PIC S9(09) COMP VALUE ZEROES.
001600     05  FILLER                 PIC X(04).
001700
001800 01  ZB-BATCH-SWITCHES.
001900     05  ZB-BATCH-STATUS        PIC X(01) VALUE 'N'.
002000         88  ZB-BATCH-REJECTED          VALUE 'Y'.
002100         88  ZB-BATCH-ACCEPTED          VALUE 'N'.
002200     05  FILLER                 PIC X(03).
002300
002400*****************************************************************
002500* HTTP-style status codes returned on every BR-RECORD.          *
002600*****************************************************************
002700 01  ZB-STATUS-CODES.
002800     05  ZB-STATUS-OK               PIC 9(03) VALUE 200.
002900     05  ZB-STATUS-PARENT-FAILED    PIC 9(03) VALUE 409.
003000     05  ZB-STATUS-EXEC-ERROR       PIC 9(03) VALUE 500.
003100
003200*****************************************************************
003300* Fixed response-body literals (stand in for command dispatch). *
003400*****************************************************************
003500 01  ZB-MESSAGE-LITERALS.
003600     05  ZB-MSG-OK              PIC X(200) VALUE 'OK'.
003700     05  ZB-MSG-EXEC-FAILED     PIC X(200)
003800                                VALUE 'REQUEST EXECUTION FAILED'.
003900     05  ZB-MSG-BATCH-INVALID   PIC X(200)
004000                                VALUE 'BATCH REFERENCE INVALID'.
004100     05  ZB-MSG-PARENT-PREFIX   PIC X(15) VALUE 'PARENT REQUEST'.
004200     05  ZB-MSG-PARENT-SUFFIX   PIC X(14) VALUE ' WAS ERRONEOUS'.
004300     05  ZB-WORK-PARENT-MSG     PIC X(200) VALUE SPACES.
004400     05  ZB-WORK-PARENT-ID-X    PIC X(09) VALUE SPACES.
004500
004600*****************************************************************
004700* Run-date work area for the BATCH RUN SUMMARY heading line.    *
004800* ZB-RUN-YYYY is windowed from the system's 2-digit year by     *
004900* 1150-WINDOW-CENTURY (see the Y2K-0041 change log entry).      *
005000*****************************************************************
005100 01  ZB-RUN-DATE-WORK.
005200     05  ZB-RUN-DATE-RAW        PIC 9(06) VALUE ZEROES.
005300     05  ZB-RUN-DATE-RAW-X REDEFINES ZB-RUN-DATE-RAW.
005400         10  ZB-RUN-YY          PIC 9(02).
005500         10  ZB-RUN-MM          PIC 9(02).
005600         10  ZB-RUN-DD          PIC 9(02).
005700     05  ZB-RUN-CENTURY         PIC 9(02) VALUE ZEROES.
005800     05  ZB-RUN-YYYY            PIC 9(04) VALUE ZEROES.
005900
006000*****************************************************************
006100* ZB-REQUEST-TABLE - one entry per BQ-RECORD read, carrying the *
006200* BATCH-NODE tree-bookkeeping fields alongside the request's    *
006300* own data so the whole dependency tree lives in one table.     *
006400*****************************************************************
006500 01  ZB-REQUEST-TABLE.
006600     05  BN-ENTRY OCCURS 1 TO 500 TIMES
006700                  DEPENDING ON ZB-REQUEST-COUNT
006800                  INDEXED BY BN-IDX BN-CHASE-IDX.
006900         10  BN-REQUEST-ID          PIC 9(09).
007000         10  BN-REQUEST-ID-X REDEFINES BN-REQUEST-ID
007100                                    PIC X(09).
007200         10  BN-METHOD              PIC X(06).
007300         10  BN-RELATIVE-URL        PIC X(100).
007400         10  BN-PARENT-ID           PIC 9(09).
007500         10  BN-BODY                PIC X(200).
007600         10  BN-STATUS              PIC 9(03).
007700         10  BN-EXECUTED            PIC X(01) VALUE 'N'.
007800             88  BN-IS-EXECUTED             VALUE 'Y'.
007900             88  BN-NOT-EXECUTED            VALUE 'N'.
008000         10  BN-FIRST-CHILD-IDX     PIC S9(04) COMP VALUE ZEROES.
008100         10  BN-LAST-CHILD-IDX      PIC S9(04) COMP VALUE ZEROES.
008200         10  BN-NEXT-SIBLING-IDX    PIC S9(04) COMP VALUE ZEROES.
008300         10  FILLER                 PIC X(05).
008400
008500*****************************************************************
008600* ZB-RESPONSE-TABLE - one entry per BR-RECORD to be written,    *
008700* built in execution order and re-sequenced by                  *
008800* 4900-SORT-RESPONSES before the write step.                    *
008900*****************************************************************
009000 01  ZB-RESPONSE-TABLE.
009100     05  BR-ENTRY OCCURS 1 TO 500 TIMES
009200                  DEPENDING ON ZB-RESPONSE-COUNT
009300                  INDEXED BY BR-IDX BR-CHASE-IDX.
009400         10  BR-SORT-REQUEST-ID     PIC 9(09).
009500         10  BR-SORT-REQUEST-ID-X REDEFINES BR-SORT-REQUEST-ID
009600                                    PIC X(09).
009700         10  BR-SORT-STATUS         PIC 9(03).
009800         10  BR-SORT-BODY           PIC X(200).
009900         10  FILLER                 PIC X(05).
010000
010100*****************************************************************
010200* ZB-STACK-TABLE - explicit work stack driving the depth-first, *
010300* parent-before-children walk of the dependency tree (no        *
010400* recursive PERFORM/CALL is used for the walk).  Each entry     *
010500* carries the node to visit and the request id of the ancestor  *
010600* whose failure is being propagated to it, or zero if none of   *
010700* its ancestors have failed.                                    *
010800*****************************************************************
010900 01  ZB-STACK-TABLE.
011000     05  SK-ENTRY OCCURS 500 TIMES INDEXED BY SK-IDX.
011100         10  SK-NODE-IDX            PIC S9(04) COMP VALUE ZEROES.
011200         10  SK-INHERIT-ID          PIC 9(09) VALUE ZEROES.
011300         10  FILLER                 PIC X(05).
011400 01  ZB-STACK-PTR                   PIC S9(04) COMP VALUE ZEROES.
011500
011600*****************************************************************
011700* ZB-CHILD-SCRATCH - rebuilt each time a node's children are    *
011800* pushed, so they land on ZB-STACK-TABLE in reverse appearance  *
011900* order and pop off left-to-right.                              *
012000*****************************************************************
012100 01  ZB-CHILD-SCRATCH.
012200     05  SC-ENTRY OCCURS 500 TIMES INDEXED BY SC-IDX.
012300         10  SC-CHILD-IDX           PIC S9(04) COMP VALUE ZEROES.
012400         10  FILLER                 PIC X(02).
012500 01  ZB-CHILD-COUNT                 PIC S9(04) COMP VALUE ZEROES.
012600
012700*****************************************************************
012800* End   - zFAM Batch shared working storage.                    *
012900*****************************************************************
