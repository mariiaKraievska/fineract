000100*****************************************************************
000200* zFAM Batch - BATCH REQUEST record definition.                 *
000300*                                                                *
000400* One BQ-RECORD is carried per sub-request supplied by the      *
000500* caller inside a single API batch.  The full set of records    *
000600* for a batch is read into ZB-REQUEST-TABLE (ZBATHDL) before    *
000700* any processing starts, so BQ-RECORD is also the shape each    *
000800* table entry is MOVEd in from.                                 *
000900*                                                                *
001000* Interface record - width and field order are fixed by the     *
001100* batch submission contract and carry no spare FILLER.          *
001200*****************************************************************
001300 01  BQ-RECORD.
001400     02  BQ-REQUEST-ID          PIC 9(09).
001500     02  BQ-METHOD              PIC X(06).
001600     02  BQ-RELATIVE-URL        PIC X(100).
001700     02  BQ-REFERENCE-ID        PIC 9(09).
001800     02  BQ-BODY                PIC X(200).
