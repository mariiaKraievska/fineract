000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. ZBAT001.                                             
000300 AUTHOR. R L FRERKING.                                            
000400 INSTALLATION. DATA CENTER SYSTEMS DEVELOPMENT.                   
000500 DATE-WRITTEN. 03/16/87.                                          
000600 DATE-COMPILED.                                                   
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.              
000800***************************************************************** 
000900*                                                               * 
001000* zFAM Batch - Batch API Request Orchestrator                   * 
001100*                                                               * 
001200* ZBAT001 is the overnight/on-demand batch counterpart to the   * 
001300* zFAM online file-access transactions: instead of one caller   * 
001400* making one HTTP call per operation, this job accepts a whole  * 
001500* batch of sub-requests at once (BQ-RECORD), figures out which  * 
001600* sub-requests depend on which other sub-request in the same    * 
001700* batch (REFERENCE-ID), and runs every sub-request in parent-   * 
001800* before-child order.  If a parent fails, none of its children  * 
001900* (direct or indirect) are executed - they are all answered     * 
002000* with a fixed 409 "parent was erroneous" response instead.     * 
002100*                                                               * 
002200* ZBAT002 is CALLed once per sub-request to apply the fixed     * 
002300* execution rule that stands in for the real command-dispatch   * 
002400* layer (client/loan/savings/etc resource handlers, which are   * 
002500* not part of this job).  One BR-RECORD is written for every    * 
002600* BQ-RECORD read, sorted ascending by REQUEST-ID.               * 
002700*                                                               * 
002800* A batch whose REFERENCE-ID chain points at a REQUEST-ID that  * 
002900* is not present anywhere in the batch is rejected whole: a     * 
003000* single BR-RECORD (REQUEST-ID zero) is written and nothing     * 
003100* else runs.                                                     *
003200*                                                               * 
003300* The in-memory dependency tree is limited to 500 sub-requests  * 
003400* per batch (see ZBATHDL).  Larger batches are a job-control    * 
003500* change, not a program change.                                  *
003600*                                                                *
003700* Date       UserID   Description                               * 
003800* ---------- -------- ----------------------------------------- * 
003900* 03/16/87   RLF      ORIGINAL PROGRAM.  ORCHESTRATES A BATCH   * 
004000*                     OF API SUB-REQUESTS PER CR1987-0B.        * 
004100* 09/02/88   RLF      ADDED ZBAT002 CALL INTERFACE (CR1988-41)  * 
004200*                     SO NEW COMMAND HANDLERS CAN BE PLUGGED IN * 
004300*                     WITHOUT CHANGING THE TREE-WALK LOGIC.     * 
004400* 02/14/90   WJT      CR1990-19 - FIXED A CASE WHERE A REQUEST  * 
004500*                     WITH REFERENCE-ID EQUAL TO ITS OWN        * 
004600*                     REQUEST-ID HUNG THE TREE WALK.            * 
004700* 01/11/91   RJJ      CR1991-07 - CORRECTED PARENT-FAILURE      * 
004800*                     PROPAGATION SO A SECOND-GENERATION        * 
004900*                     FAILURE STILL REPORTS THE ORIGINAL FAILED * 
005000*                     ANCESTOR, NOT THE NEAREST ONE.            * 
005100* 06/30/93   TKW      CR1993-55 - REPLACED THE CALL TO THE SITE * 
005200*                     SORT UTILITY WITH AN IN-STORAGE BUBBLE    * 
005300*                     SORT - BATCH NEVER LEFT WORKING STORAGE   * 
005400*                     ANYWAY, SO THE SORT STEP WAS WASTED I/O.  * 
005500* 11/14/98   MPW      Y2K-0041 - WINDOWED THE 2-DIGIT SYSTEM    * 
005600*                     YEAR ON THE SUMMARY REPORT HEADING - SEE  * 
005700*                     1150-WINDOW-CENTURY.                      * 
005800* 04/19/02   DRH      CR2002-114 - ADDED UPSI-0 NODE-LEVEL      * 
005900*                     TRACE FOR BATCH PRODUCTION SUPPORT.       * 
006000* 08/03/05   SLK      CR2005-302 - RAISED THE TREE TABLE LIMIT  * 
006100*                     FROM 200 TO 500 REQUESTS PER BATCH PER    * 
006200*                     REQUEST OF LOAN SERVICING BULK RUNS.      * 
006300* 02/20/08   PLB      CR2008-063 - CR1990-19 DID NOT ACTUALLY   * 
006400*                     STOP A SELF-REFERENCED REQUEST FROM BEING * 
006500*                     ACCEPTED - 3220-FIND-REF AND 3111-CHECK-  * 
006600*                     SLOT STILL MATCHED A REQUEST AGAINST ITS  * 
006700*                     OWN TABLE SLOT, SO IT SILENTLY DROPPED    * 
006800*                     OUT OF THE RESPONSE FILE.  ADDED THE BN-  * 
006900*                     CHASE-IDX NOT EQUAL BN-IDX GUARD TO BOTH  * 
007000*                     PARAGRAPHS SO SELF-REFERENCE IS NOW       * 
007100*                     REJECTED.                                 * 
007200* ---------- -------- ----------------------------------------- * 
007300***************************************************************** 
007400 ENVIRONMENT DIVISION.                                            
007500 CONFIGURATION SECTION.                                           
007600 SPECIAL-NAMES.                                                   
007700     C01 IS TOP-OF-FORM                                           
007800     UPSI-0 ON STATUS IS ZB-TRACE-REQUESTED                       
007900            OFF STATUS IS ZB-TRACE-NOT-REQUESTED.                 
008000 INPUT-OUTPUT SECTION.                                            
008100 FILE-CONTROL.                                                    
008200     SELECT ZBAT-REQUEST-FILE                                     
008300         ASSIGN TO ZBATIN                                         
008400         ORGANIZATION IS LINE SEQUENTIAL                          
008500         FILE STATUS IS ZB-REQUEST-FILE-STATUS.                   
008600                                                                  
008700     SELECT ZBAT-RESPONSE-FILE                                    
008800         ASSIGN TO ZBATOUT                                        
008900         ORGANIZATION IS LINE SEQUENTIAL                          
009000         FILE STATUS IS ZB-RESPONSE-FILE-STATUS.                  
009100                                                                  
009200     SELECT ZBAT-REPORT-FILE                                      
009300         ASSIGN TO ZBATRPT                                        
009400         ORGANIZATION IS LINE SEQUENTIAL                          
009500         FILE STATUS IS ZB-REPORT-FILE-STATUS.                    
009600                                                                  
009700 DATA DIVISION.                                                   
009800 FILE SECTION.                                                    
009900                                                                  
010000***************************************************************** 
010100* Input  - one BQ-RECORD per sub-request submitted in the       * 
010200* batch.  Interface record - see ZBATREQ.                        *
010300***************************************************************** 
010400 FD  ZBAT-REQUEST-FILE                                            
010500     RECORDING MODE IS F                                          
010600     LABEL RECORDS ARE STANDARD.                                  
010700     COPY ZBATREQ.                                                
010800                                                                  
010900***************************************************************** 
011000* Output - one BR-RECORD per BQ-RECORD read.  Interface record  * 
011100* - see ZBATRSC.                                                 *
011200***************************************************************** 
011300 FD  ZBAT-RESPONSE-FILE                                           
011400     RECORDING MODE IS F                                          
011500     LABEL RECORDS ARE STANDARD.                                  
011600     COPY ZBATRSC.                                                
011700                                                                  
011800***************************************************************** 
011900* Output - end-of-batch BATCH RUN SUMMARY control-total report. * 
012000***************************************************************** 
012100 FD  ZBAT-REPORT-FILE                                             
012200     RECORDING MODE IS F                                          
012300     LABEL RECORDS ARE STANDARD.                                  
012400 01  ZB-REPORT-LINE.                                              
012500     05  RL-TEXT                    PIC X(72).                    
012600     05  FILLER                     PIC X(08).                    
012700                                                                  
012800 WORKING-STORAGE SECTION.                                         
012900                                                                  
013000***************************************************************** 
013100* File status and end-of-file switches.                          *
013200***************************************************************** 
013300 01  ZB-FILE-STATUSES.                                            
013400     05  ZB-REQUEST-FILE-STATUS     PIC X(02) VALUE SPACES.       
013500     05  ZB-RESPONSE-FILE-STATUS    PIC X(02) VALUE SPACES.       
013600     05  ZB-REPORT-FILE-STATUS      PIC X(02) VALUE SPACES.       
013700     05  FILLER                     PIC X(02).                    
013800                                                                  
013900 01  ZB-EOF-SWITCHES.                                             
014000     05  ZB-REQUEST-EOF             PIC X(01) VALUE 'N'.          
014100         88  ZB-NO-MORE-REQUESTS           VALUE 'Y'.             
014200     05  FILLER                     PIC X(03).                    
014300                                                                  
014400***************************************************************** 
014500* Standalone counters and switches used while walking the tree  * 
014600* and sorting the response table.                                *
014700***************************************************************** 
014800 77  ZB-SUB                         PIC S9(04) COMP VALUE ZEROES. 
014900 77  ZB-SUB-2                       PIC S9(04) COMP VALUE ZEROES. 
015000 77  ZB-PARENT-SLOT                 PIC S9(04) COMP VALUE ZEROES. 
015100 77  ZB-PARENT-FOUND                PIC X(01) VALUE 'N'.          
015200     88  ZB-PARENT-WAS-FOUND               VALUE 'Y'.             
015300 77  ZB-PUSH-NODE-IDX               PIC S9(04) COMP VALUE ZEROES. 
015400 77  ZB-PUSH-INHERIT-ID             PIC 9(09) VALUE ZEROES.       
015500 77  ZB-CUR-INHERIT-ID              PIC 9(09) VALUE ZEROES.       
015600 77  ZB-CHILD-INHERIT-ID            PIC 9(09) VALUE ZEROES.       
015700 77  ZB-SORT-SWAPPED                PIC X(01) VALUE 'N'.          
015800     88  ZB-A-SWAP-OCCURRED                VALUE 'Y'.             
015900 77  ZB-HOLD-REQUEST-ID             PIC 9(09) VALUE ZEROES.       
016000 77  ZB-HOLD-STATUS                 PIC 9(03) VALUE ZEROES.       
016100 77  ZB-HOLD-BODY                   PIC X(200) VALUE SPACES.      
016200                                                                  
016300***************************************************************** 
016400* BATCH RUN SUMMARY heading and total-line print layouts.        *
016500***************************************************************** 
016600 01  ZB-HEADING-LINE.                                             
016700     05  FILLER                     PIC X(09)                     
016800                                     VALUE 'ZBAT001  '.           
016900     05  FILLER                     PIC X(19)                     
017000                                     VALUE 'BATCH RUN SUMMARY -'. 
017100     05  FILLER                     PIC X(10)                     
017200                                     VALUE ' RUN DATE '.          
017300     05  HL-MM                      PIC 99.                       
017400     05  FILLER                     PIC X(01) VALUE '/'.          
017500     05  HL-DD                      PIC 99.                       
017600     05  FILLER                     PIC X(01) VALUE '/'.          
017700     05  HL-YYYY                    PIC 9999.                     
017800     05  FILLER                     PIC X(08) VALUE SPACES.       
017900                                                                  
018000 01  ZB-TOTAL-LINE.                                               
018100     05  TL-LABEL                   PIC X(30).                    
018200     05  TL-COUNT-DISP              PIC 9(09).                    
018300     05  FILLER                     PIC X(33).                    
018400                                                                  
018500***************************************************************** 
018600* Dependency tree, work stack, response table and control       * 
018700* totals shared by every paragraph below.                        *
018800***************************************************************** 
018900 COPY ZBATHDL.                                                    
019000                                                                  
019100***************************************************************** 
019200* CALL interface to ZBAT002.                                     *
019300***************************************************************** 
019400 COPY ZBATLNK.                                                    
019500                                                                  
019600 PROCEDURE DIVISION.                                              
019700                                                                  
019800***************************************************************** 
019900* Main process.                                                 * 
020000***************************************************************** 
020100     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.               
020200     PERFORM 2000-LOAD-BATCH        THRU 2000-EXIT.               
020300     PERFORM 3000-BUILD-TREE        THRU 3000-EXIT.               
020400                                                                  
020500     IF  ZB-BATCH-ACCEPTED                                        
020600         PERFORM 4000-PROCESS-ROOTS THRU 4000-EXIT                
020700     ELSE                                                         
020800         PERFORM 6000-REJECT-BATCH  THRU 6000-EXIT.               
020900                                                                  
021000     PERFORM 4900-SORT-RESPONSES    THRU 4900-EXIT.               
021100     PERFORM 5000-WRITE-RESPONSES   THRU 5000-EXIT.               
021200     PERFORM 8000-PRINT-SUMMARY     THRU 8000-EXIT.               
021300     PERFORM 9000-TERMINATE         THRU 9000-EXIT.               
021400                                                                  
021500     STOP RUN.                                                    
021600                                                                  
021700***************************************************************** 
021800* Open files, zero the control totals, get the run date.        * 
021900***************************************************************** 
022000 1000-INITIALIZE.                                                 
022100     OPEN INPUT  ZBAT-REQUEST-FILE.                               
022200     OPEN OUTPUT ZBAT-RESPONSE-FILE.                              
022300     OPEN OUTPUT ZBAT-REPORT-FILE.                                
022400                                                                  
022500     MOVE 'N'                       TO ZB-BATCH-STATUS.           
022600     MOVE ZEROES                    TO ZB-REQUEST-COUNT           
022700                                        ZB-RESPONSE-COUNT         
022800                                        ZB-CT-SUCCESS             
022900                                        ZB-CT-PARENT-FAILED       
023000                                        ZB-CT-EXEC-ERROR.         
023100                                                                  
023200     PERFORM 1100-GET-RUN-DATE      THRU 1100-EXIT.               
023300 1000-EXIT.                                                       
023400     EXIT.                                                        
023500                                                                  
023600***************************************************************** 
023700* Get today's date for the summary heading.                      *
023800***************************************************************** 
023900 1100-GET-RUN-DATE.                                               
024000     ACCEPT ZB-RUN-DATE-RAW FROM DATE.                            
024100     PERFORM 1150-WINDOW-CENTURY    THRU 1150-EXIT.               
024200 1100-EXIT.                                                       
024300     EXIT.                                                        
024400                                                                  
024500***************************************************************** 
024600* Window the system's 2-digit year into a 4-digit year for      * 
024700* printing (Y2K-0041).                                          * 
024800***************************************************************** 
024900 1150-WINDOW-CENTURY.                                             
025000     IF  ZB-RUN-YY LESS THAN 50                                   
025100         MOVE 20                    TO ZB-RUN-CENTURY             
025200     ELSE                                                         
025300         MOVE 19                    TO ZB-RUN-CENTURY.            
025400     COMPUTE ZB-RUN-YYYY = (ZB-RUN-CENTURY * 100) + ZB-RUN-YY.    
025500 1150-EXIT.                                                       
025600     EXIT.                                                        
025700                                                                  
025800***************************************************************** 
025900* Read the complete batch into ZB-REQUEST-TABLE.  There is no   * 
026000* record-at-a-time processing - tree building needs to see       *
026100* every REQUEST-ID before any request can run.                   *
026200***************************************************************** 
026300 2000-LOAD-BATCH.                                                 
026400     PERFORM 2010-READ-REQUEST      THRU 2010-EXIT                
026500         UNTIL ZB-NO-MORE-REQUESTS.                               
026600 2000-EXIT.                                                       
026700     EXIT.                                                        
026800                                                                  
026900 2010-READ-REQUEST.                                               
027000     READ ZBAT-REQUEST-FILE                                       
027100         AT END                                                   
027200             MOVE 'Y'               TO ZB-REQUEST-EOF             
027300         NOT AT END                                               
027400             PERFORM 2020-STORE-REQUEST THRU 2020-EXIT.           
027500 2010-EXIT.                                                       
027600     EXIT.                                                        
027700                                                                  
027800 2020-STORE-REQUEST.                                              
027900     ADD  1                         TO ZB-REQUEST-COUNT.          
028000     SET  BN-IDX                    TO ZB-REQUEST-COUNT.          
028100                                                                  
028200     MOVE BQ-REQUEST-ID             TO BN-REQUEST-ID (BN-IDX).    
028300     MOVE BQ-METHOD                 TO BN-METHOD (BN-IDX).        
028400     MOVE BQ-RELATIVE-URL           TO BN-RELATIVE-URL (BN-IDX).  
028500     MOVE BQ-REFERENCE-ID           TO BN-PARENT-ID (BN-IDX).     
028600     MOVE BQ-BODY                   TO BN-BODY (BN-IDX).          
028700     MOVE ZEROES                    TO BN-STATUS (BN-IDX).        
028800     MOVE 'N'                       TO BN-EXECUTED (BN-IDX).      
028900     MOVE ZEROES                    TO BN-FIRST-CHILD-IDX (BN-IDX)
029000                                        BN-LAST-CHILD-IDX (BN-IDX)
029100                                        BN-NEXT-SIBLING-IDX       
029200                                                     (BN-IDX).    
029300 2020-EXIT.                                                       
029400     EXIT.                                                        
029500                                                                  
029600***************************************************************** 
029700* Validate every REFERENCE-ID, then link each request into its  * 
029800* parent's child list.  Tree validity rule: a REFERENCE-ID that  *
029900* matches no REQUEST-ID in the batch rejects the whole batch.    *
030000***************************************************************** 
030100 3000-BUILD-TREE.                                                 
030200     PERFORM 3200-VALIDATE-REFS     THRU 3200-EXIT.               
030300                                                                  
030400     IF  ZB-BATCH-ACCEPTED                                        
030500         PERFORM 3100-LINK-CHILDREN THRU 3100-EXIT                
030600             VARYING BN-IDX FROM 1 BY 1                           
030700             UNTIL BN-IDX GREATER THAN ZB-REQUEST-COUNT.          
030800 3000-EXIT.                                                       
030900     EXIT.                                                        
031000                                                                  
031100 3200-VALIDATE-REFS.                                              
031200     PERFORM 3210-VALIDATE-ONE-REF  THRU 3210-EXIT                
031300         VARYING BN-IDX FROM 1 BY 1                               
031400         UNTIL BN-IDX GREATER THAN ZB-REQUEST-COUNT               
031500         OR ZB-BATCH-REJECTED.                                    
031600 3200-EXIT.                                                       
031700     EXIT.                                                        
031800                                                                  
031900 3210-VALIDATE-ONE-REF.                                           
032000     IF  BN-PARENT-ID (BN-IDX) NOT EQUAL ZERO                     
032100         MOVE 'N'                   TO ZB-PARENT-FOUND            
032200         PERFORM 3220-FIND-REF      THRU 3220-EXIT                
032300             VARYING BN-CHASE-IDX FROM 1 BY 1                     
032400             UNTIL BN-CHASE-IDX GREATER THAN ZB-REQUEST-COUNT     
032500             OR ZB-PARENT-WAS-FOUND                               
032600         IF  ZB-PARENT-FOUND NOT EQUAL 'Y'                        
032700             MOVE 'Y'               TO ZB-BATCH-STATUS.           
032800 3210-EXIT.                                                       
032900     EXIT.                                                        
033000                                                                  
033100 3220-FIND-REF.                                                   
033200*    CR1990-19 - A REQUEST MUST NOT BE ACCEPTED AS ITS OWN        
033300*    PARENT.  EXCLUDE THE REQUEST'S OWN SLOT FROM THE CHASE SO    
033400*    A SELF-REFERENCE FALLS THROUGH AS NOT FOUND.                 
033500     IF  BN-CHASE-IDX NOT EQUAL BN-IDX                            
033600     AND BN-REQUEST-ID (BN-CHASE-IDX) EQUAL BN-PARENT-ID (BN-IDX) 
033700         MOVE 'Y'                   TO ZB-PARENT-FOUND.           
033800 3220-EXIT.                                                       
033900     EXIT.                                                        
034000                                                                  
034100***************************************************************** 
034200* Append this request onto the end of its parent's child list.  * 
034300***************************************************************** 
034400 3100-LINK-CHILDREN.                                              
034500     IF  BN-PARENT-ID (BN-IDX) NOT EQUAL ZERO                     
034600         PERFORM 3110-FIND-PARENT-SLOT THRU 3110-EXIT             
034700         PERFORM 3120-APPEND-CHILD     THRU 3120-EXIT.            
034800 3100-EXIT.                                                       
034900     EXIT.                                                        
035000                                                                  
035100 3110-FIND-PARENT-SLOT.                                           
035200     MOVE ZEROES                    TO ZB-PARENT-SLOT.            
035300     PERFORM 3111-CHECK-SLOT        THRU 3111-EXIT                
035400         VARYING BN-CHASE-IDX FROM 1 BY 1                         
035500         UNTIL BN-CHASE-IDX GREATER THAN ZB-REQUEST-COUNT         
035600         OR ZB-PARENT-SLOT NOT EQUAL ZERO.                        
035700 3110-EXIT.                                                       
035800     EXIT.                                                        
035900                                                                  
036000 3111-CHECK-SLOT.                                                 
036100*    CR1990-19 - SKIP THE REQUEST'S OWN SLOT SO A SELF-           
036200*    REFERENCE CANNOT LINK A REQUEST AS ITS OWN CHILD.            
036300     IF  BN-CHASE-IDX NOT EQUAL BN-IDX                            
036400     AND BN-REQUEST-ID (BN-CHASE-IDX) EQUAL BN-PARENT-ID (BN-IDX) 
036500         SET ZB-PARENT-SLOT         TO BN-CHASE-IDX.              
036600 3111-EXIT.                                                       
036700     EXIT.                                                        
036800                                                                  
036900 3120-APPEND-CHILD.                                               
037000     IF  BN-FIRST-CHILD-IDX (ZB-PARENT-SLOT) EQUAL ZERO           
037100         SET BN-FIRST-CHILD-IDX (ZB-PARENT-SLOT) TO BN-IDX        
037200         SET BN-LAST-CHILD-IDX  (ZB-PARENT-SLOT) TO BN-IDX        
037300     ELSE                                                         
037400         MOVE BN-LAST-CHILD-IDX (ZB-PARENT-SLOT) TO ZB-SUB        
037500         SET  BN-NEXT-SIBLING-IDX (ZB-SUB)       TO BN-IDX        
037600         SET  BN-LAST-CHILD-IDX (ZB-PARENT-SLOT) TO BN-IDX.       
037700 3120-EXIT.                                                       
037800     EXIT.                                                        
037900                                                                  
038000***************************************************************** 
038100* Depth-first, parent-before-children walk of the tree, driven  * 
038200* by an explicit work stack (ZB-STACK-TABLE) - no recursive      *
038300* PERFORM or CALL is used.  Roots are pushed in reverse order    *
038400* so they pop off in the order they appeared in the input.       *
038500***************************************************************** 
038600 4000-PROCESS-ROOTS.                                              
038700     MOVE ZEROES                    TO ZB-STACK-PTR.              
038800                                                                  
038900     PERFORM 4050-PUSH-ROOTS        THRU 4050-EXIT                
039000         VARYING BN-IDX FROM ZB-REQUEST-COUNT BY -1               
039100         UNTIL BN-IDX LESS THAN 1.                                
039200                                                                  
039300     PERFORM 4100-PROCESS-NODE      THRU 4100-EXIT                
039400         UNTIL ZB-STACK-PTR EQUAL ZEROES.                         
039500 4000-EXIT.                                                       
039600     EXIT.                                                        
039700                                                                  
039800 4050-PUSH-ROOTS.                                                 
039900     IF  BN-PARENT-ID (BN-IDX) EQUAL ZERO                         
040000         SET  ZB-PUSH-NODE-IDX      TO BN-IDX                     
040100         MOVE ZEROES                TO ZB-PUSH-INHERIT-ID         
040200         PERFORM 4080-PUSH-ENTRY    THRU 4080-EXIT.               
040300 4050-EXIT.                                                       
040400     EXIT.                                                        
040500                                                                  
040600***************************************************************** 
040700* Push one (node, inherited-failure-id) pair onto the stack.     *
040800***************************************************************** 
040900 4080-PUSH-ENTRY.                                                 
041000     ADD  1                         TO ZB-STACK-PTR.              
041100     SET  SK-IDX                    TO ZB-STACK-PTR.              
041200     MOVE ZB-PUSH-NODE-IDX          TO SK-NODE-IDX (SK-IDX).      
041300     MOVE ZB-PUSH-INHERIT-ID        TO SK-INHERIT-ID (SK-IDX).    
041400 4080-EXIT.                                                       
041500     EXIT.                                                        
041600                                                                  
041700***************************************************************** 
041800* Pop the next node, execute it or skip it for parent failure,  * 
041900* push its children, and record its response.                    *
042000***************************************************************** 
042100 4100-PROCESS-NODE.                                               
042200     PERFORM 4110-POP-ENTRY         THRU 4110-EXIT.               
042300                                                                  
042400     IF  ZB-CUR-INHERIT-ID NOT EQUAL ZEROES                       
042500         PERFORM 4320-SKIP-NODE     THRU 4320-EXIT                
042600     ELSE                                                         
042700         PERFORM 4200-EXECUTE-NODE  THRU 4200-EXIT.               
042800                                                                  
042900     IF  ZB-TRACE-REQUESTED                                       
043000         PERFORM 9900-TRACE-NODE    THRU 9900-EXIT.               
043100                                                                  
043200     PERFORM 4150-PUSH-CHILDREN     THRU 4150-EXIT.               
043300     PERFORM 4400-APPEND-RESPONSE   THRU 4400-EXIT.               
043400 4100-EXIT.                                                       
043500     EXIT.                                                        
043600                                                                  
043700 4110-POP-ENTRY.                                                  
043800     SET  SK-IDX                    TO ZB-STACK-PTR.              
043900     SET  BN-IDX                    TO SK-NODE-IDX (SK-IDX).      
044000     MOVE SK-INHERIT-ID (SK-IDX)    TO ZB-CUR-INHERIT-ID.         
044100     SUBTRACT 1                     FROM ZB-STACK-PTR.            
044200 4110-EXIT.                                                       
044300     EXIT.                                                        
044400                                                                  
044500***************************************************************** 
044600* Execution status rule - CALL ZBAT002 to apply the fixed rule  * 
044700* that stands in for the real command-dispatch layer.            *
044800***************************************************************** 
044900 4200-EXECUTE-NODE.                                               
045000     MOVE BN-METHOD (BN-IDX)        TO ZB-EXEC-METHOD.            
045100     MOVE BN-RELATIVE-URL (BN-IDX)  TO ZB-EXEC-RELATIVE-URL.      
045200     MOVE BN-BODY (BN-IDX)          TO ZB-EXEC-BODY-IN.           
045300     MOVE ZEROES                    TO ZB-EXEC-STATUS-CODE.       
045400     MOVE SPACES                    TO ZB-EXEC-BODY-OUT.          
045500                                                                  
045600     CALL 'ZBAT002' USING ZB-EXEC-LINKAGE.                        
045700                                                                  
045800     MOVE ZB-EXEC-STATUS-CODE       TO BN-STATUS (BN-IDX).        
045900     MOVE ZB-EXEC-BODY-OUT          TO BN-BODY (BN-IDX).          
046000     MOVE 'Y'                       TO BN-EXECUTED (BN-IDX).      
046100                                                                  
046200     IF  BN-STATUS (BN-IDX) EQUAL ZB-STATUS-OK                    
046300         ADD 1                      TO ZB-CT-SUCCESS              
046400     ELSE                                                         
046500         ADD 1                      TO ZB-CT-EXEC-ERROR.          
046600 4200-EXIT.                                                       
046700     EXIT.                                                        
046800                                                                  
046900***************************************************************** 
047000* Parent-failure propagation rule - this node is never          * 
047100* executed; it is answered with 409 and the REQUEST-ID of the   * 
047200* ancestor that actually ran and failed.                         *
047300***************************************************************** 
047400 4320-SKIP-NODE.                                                  
047500     MOVE ZB-STATUS-PARENT-FAILED   TO BN-STATUS (BN-IDX).        
047600     MOVE 'Y'                       TO BN-EXECUTED (BN-IDX).      
047700     ADD  1                         TO ZB-CT-PARENT-FAILED.       
047800                                                                  
047900     MOVE SPACES                    TO ZB-WORK-PARENT-MSG.        
048000     MOVE ZB-CUR-INHERIT-ID         TO ZB-WORK-PARENT-ID-X.       
048100     STRING ZB-MSG-PARENT-PREFIX    DELIMITED BY SIZE             
048200            ZB-WORK-PARENT-ID-X     DELIMITED BY SIZE             
048300            ZB-MSG-PARENT-SUFFIX    DELIMITED BY SIZE             
048400         INTO ZB-WORK-PARENT-MSG.                                 
048500     MOVE ZB-WORK-PARENT-MSG        TO BN-BODY (BN-IDX).          
048600 4320-EXIT.                                                       
048700     EXIT.                                                        
048800                                                                  
048900***************************************************************** 
049000* Collect this node's children in appearance order, work out    * 
049100* the inherited-failure-id their subtree should carry, then     * 
049200* push them in reverse so the leftmost child is processed next. * 
049300***************************************************************** 
049400 4150-PUSH-CHILDREN.                                              
049500     MOVE ZEROES                    TO ZB-CHILD-COUNT.            
049600     MOVE BN-FIRST-CHILD-IDX (BN-IDX) TO ZB-SUB.                  
049700                                                                  
049800     PERFORM 4160-COLLECT-CHILD     THRU 4160-EXIT                
049900         UNTIL ZB-SUB EQUAL ZEROES.                               
050000                                                                  
050100     IF  ZB-CUR-INHERIT-ID NOT EQUAL ZEROES                       
050200         MOVE ZB-CUR-INHERIT-ID     TO ZB-CHILD-INHERIT-ID        
050300     ELSE                                                         
050400         IF  BN-STATUS (BN-IDX) EQUAL ZB-STATUS-OK                
050500             MOVE ZEROES            TO ZB-CHILD-INHERIT-ID        
050600         ELSE                                                     
050700             MOVE BN-REQUEST-ID (BN-IDX) TO ZB-CHILD-INHERIT-ID.  
050800                                                                  
050900     PERFORM 4180-PUSH-COLLECTED    THRU 4180-EXIT                
051000         VARYING ZB-SUB-2 FROM ZB-CHILD-COUNT BY -1               
051100         UNTIL ZB-SUB-2 LESS THAN 1.                              
051200 4150-EXIT.                                                       
051300     EXIT.                                                        
051400                                                                  
051500 4160-COLLECT-CHILD.                                              
051600     ADD  1                         TO ZB-CHILD-COUNT.            
051700     SET  SC-IDX                    TO ZB-CHILD-COUNT.            
051800     MOVE ZB-SUB                    TO SC-CHILD-IDX (SC-IDX).     
051900     MOVE BN-NEXT-SIBLING-IDX (ZB-SUB) TO ZB-SUB.                 
052000 4160-EXIT.                                                       
052100     EXIT.                                                        
052200                                                                  
052300 4180-PUSH-COLLECTED.                                             
052400     SET  SC-IDX                    TO ZB-SUB-2.                  
052500     MOVE SC-CHILD-IDX (SC-IDX)     TO ZB-PUSH-NODE-IDX.          
052600     MOVE ZB-CHILD-INHERIT-ID       TO ZB-PUSH-INHERIT-ID.        
052700     PERFORM 4080-PUSH-ENTRY        THRU 4080-EXIT.               
052800 4180-EXIT.                                                       
052900     EXIT.                                                        
053000                                                                  
053100***************************************************************** 
053200* Output completeness rule - one response table entry per node  * 
053300* processed, in execution order (re-sequenced later).            *
053400***************************************************************** 
053500 4400-APPEND-RESPONSE.                                            
053600     ADD  1                         TO ZB-RESPONSE-COUNT.         
053700     SET  BR-IDX                    TO ZB-RESPONSE-COUNT.         
053800     MOVE BN-REQUEST-ID (BN-IDX)                                  
053900                                  TO BR-SORT-REQUEST-ID (BR-IDX). 
054000     MOVE BN-STATUS (BN-IDX)        TO BR-SORT-STATUS (BR-IDX).   
054100     MOVE BN-BODY (BN-IDX)          TO BR-SORT-BODY (BR-IDX).     
054200 4400-EXIT.                                                       
054300     EXIT.                                                        
054400                                                                  
054500***************************************************************** 
054600* Ordering rule - in-storage bubble sort of the response table  * 
054700* ascending by REQUEST-ID (CR1993-55 - no SORT verb needed for  * 
054800* a table already resident in working storage).                  *
054900***************************************************************** 
055000 4900-SORT-RESPONSES.                                             
055100     MOVE 'Y'                       TO ZB-SORT-SWAPPED.           
055200     PERFORM 4910-SORT-PASS         THRU 4910-EXIT                
055300         WITH TEST BEFORE                                         
055400         UNTIL ZB-SORT-SWAPPED NOT EQUAL 'Y'.                     
055500 4900-EXIT.                                                       
055600     EXIT.                                                        
055700                                                                  
055800 4910-SORT-PASS.                                                  
055900     MOVE 'N'                       TO ZB-SORT-SWAPPED.           
056000     PERFORM 4920-COMPARE-SWAP      THRU 4920-EXIT                
056100         VARYING BR-IDX FROM 1 BY 1                               
056200         UNTIL BR-IDX GREATER THAN ZB-RESPONSE-COUNT - 1.         
056300 4910-EXIT.                                                       
056400     EXIT.                                                        
056500                                                                  
056600 4920-COMPARE-SWAP.                                               
056700     SET  BR-CHASE-IDX              TO BR-IDX.                    
056800     SET  BR-CHASE-IDX UP BY 1.                                   
056900     IF  BR-SORT-REQUEST-ID (BR-IDX)                              
057000             GREATER THAN BR-SORT-REQUEST-ID (BR-CHASE-IDX)       
057100         PERFORM 4930-SWAP-ENTRIES  THRU 4930-EXIT                
057200         MOVE 'Y'                   TO ZB-SORT-SWAPPED.           
057300 4920-EXIT.                                                       
057400     EXIT.                                                        
057500                                                                  
057600 4930-SWAP-ENTRIES.                                               
057700     MOVE BR-SORT-REQUEST-ID (BR-IDX)   TO ZB-HOLD-REQUEST-ID.    
057800     MOVE BR-SORT-STATUS (BR-IDX)       TO ZB-HOLD-STATUS.        
057900     MOVE BR-SORT-BODY (BR-IDX)         TO ZB-HOLD-BODY.          
058000                                                                  
058100     MOVE BR-SORT-REQUEST-ID (BR-CHASE-IDX)                       
058200                                  TO BR-SORT-REQUEST-ID (BR-IDX). 
058300     MOVE BR-SORT-STATUS (BR-CHASE-IDX)                           
058400                                  TO BR-SORT-STATUS (BR-IDX).     
058500     MOVE BR-SORT-BODY (BR-CHASE-IDX)                             
058600                                  TO BR-SORT-BODY (BR-IDX).       
058700                                                                  
058800     MOVE ZB-HOLD-REQUEST-ID                                      
058900                            TO BR-SORT-REQUEST-ID (BR-CHASE-IDX). 
059000     MOVE ZB-HOLD-STATUS    TO BR-SORT-STATUS (BR-CHASE-IDX).     
059100     MOVE ZB-HOLD-BODY      TO BR-SORT-BODY (BR-CHASE-IDX).       
059200 4930-EXIT.                                                       
059300     EXIT.                                                        
059400                                                                  
059500 5000-WRITE-RESPONSES.                                            
059600     PERFORM 5010-WRITE-RESPONSE    THRU 5010-EXIT                
059700         VARYING BR-IDX FROM 1 BY 1                               
059800         UNTIL BR-IDX GREATER THAN ZB-RESPONSE-COUNT.             
059900 5000-EXIT.                                                       
060000     EXIT.                                                        
060100                                                                  
060200 5010-WRITE-RESPONSE.                                             
060300     MOVE BR-SORT-REQUEST-ID (BR-IDX) TO BR-REQUEST-ID.           
060400     MOVE BR-SORT-STATUS (BR-IDX)     TO BR-STATUS-CODE.          
060500     MOVE BR-SORT-BODY (BR-IDX)       TO BR-BODY.                 
060600     WRITE BR-RECORD.                                             
060700 5010-EXIT.                                                       
060800     EXIT.                                                        
060900                                                                  
061000***************************************************************** 
061100* Tree validity rule - the whole batch is rejected: a single    * 
061200* BR-RECORD (REQUEST-ID zero, STATUS-CODE 500) is produced and  * 
061300* no other processing occurs.                                    *
061400***************************************************************** 
061500 6000-REJECT-BATCH.                                               
061600     MOVE ZEROES                    TO ZB-RESPONSE-COUNT.         
061700     ADD  1                         TO ZB-RESPONSE-COUNT.         
061800     SET  BR-IDX                    TO ZB-RESPONSE-COUNT.         
061900     MOVE ZEROES                                                  
062000                                  TO BR-SORT-REQUEST-ID (BR-IDX). 
062100     MOVE ZB-STATUS-EXEC-ERROR      TO BR-SORT-STATUS (BR-IDX).   
062200     MOVE ZB-MSG-BATCH-INVALID      TO BR-SORT-BODY (BR-IDX).     
062300     ADD  1                         TO ZB-CT-EXEC-ERROR.          
062400 6000-EXIT.                                                       
062500     EXIT.                                                        
062600                                                                  
062700***************************************************************** 
062800* Control totals - BATCH RUN SUMMARY.                            *
062900***************************************************************** 
063000 8000-PRINT-SUMMARY.                                              
063100     PERFORM 8010-WRITE-HEADING     THRU 8010-EXIT.               
063200     PERFORM 8020-WRITE-TOTALS      THRU 8020-EXIT.               
063300 8000-EXIT.                                                       
063400     EXIT.                                                        
063500                                                                  
063600 8010-WRITE-HEADING.                                              
063700     MOVE ZB-RUN-MM                 TO HL-MM.                     
063800     MOVE ZB-RUN-DD                 TO HL-DD.                     
063900     MOVE ZB-RUN-YYYY               TO HL-YYYY.                   
064000     MOVE SPACES                    TO ZB-REPORT-LINE.            
064100     MOVE ZB-HEADING-LINE           TO RL-TEXT.                   
064200     WRITE ZB-REPORT-LINE.                                        
064300 8010-EXIT.                                                       
064400     EXIT.                                                        
064500                                                                  
064600 8020-WRITE-TOTALS.                                               
064700     MOVE '  TOTAL REQUESTS             :' TO TL-LABEL.           
064800     MOVE ZB-REQUEST-COUNT          TO TL-COUNT-DISP.             
064900     MOVE SPACES                    TO ZB-REPORT-LINE.            
065000     MOVE ZB-TOTAL-LINE              TO RL-TEXT.                  
065100     WRITE ZB-REPORT-LINE.                                        
065200                                                                  
065300     MOVE '  SUCCEEDED (200)            :' TO TL-LABEL.           
065400     MOVE ZB-CT-SUCCESS             TO TL-COUNT-DISP.             
065500     MOVE SPACES                    TO ZB-REPORT-LINE.            
065600     MOVE ZB-TOTAL-LINE              TO RL-TEXT.                  
065700     WRITE ZB-REPORT-LINE.                                        
065800                                                                  
065900     MOVE '  SKIPPED-PARENT-FAIL (409)  :' TO TL-LABEL.           
066000     MOVE ZB-CT-PARENT-FAILED       TO TL-COUNT-DISP.             
066100     MOVE SPACES                    TO ZB-REPORT-LINE.            
066200     MOVE ZB-TOTAL-LINE              TO RL-TEXT.                  
066300     WRITE ZB-REPORT-LINE.                                        
066400                                                                  
066500     MOVE '  EXECUTION-ERRORS (500)     :' TO TL-LABEL.           
066600     MOVE ZB-CT-EXEC-ERROR          TO TL-COUNT-DISP.             
066700     MOVE SPACES                    TO ZB-REPORT-LINE.            
066800     MOVE ZB-TOTAL-LINE              TO RL-TEXT.                  
066900     WRITE ZB-REPORT-LINE.                                        
067000 8020-EXIT.                                                       
067100     EXIT.                                                        
067200                                                                  
067300 9000-TERMINATE.                                                  
067400     CLOSE ZBAT-REQUEST-FILE.                                     
067500     CLOSE ZBAT-RESPONSE-FILE.                                    
067600     CLOSE ZBAT-REPORT-FILE.                                      
067700 9000-EXIT.                                                       
067800     EXIT.                                                        
067900                                                                  
068000***************************************************************** 
068100* Production-support node trace, enabled by UPSI-0 in the job's * 
068200* PARM.  Not used in normal overnight running.                  * 
068300***************************************************************** 
068400 9900-TRACE-NODE.                                                 
068500     DISPLAY 'ZBAT001 NODE=' BN-REQUEST-ID (BN-IDX)               
068600             ' STATUS='      BN-STATUS (BN-IDX)                   
068700             ' INHERIT='     ZB-CUR-INHERIT-ID.                   
068800 9900-EXIT.                                                       
068900     EXIT.                                                        
